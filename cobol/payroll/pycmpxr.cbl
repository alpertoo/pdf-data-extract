000100****************************************************************
000110*                                                              *
000120*                Extract / Reference Compare Run               *
000130*                                                              *
000140*           A stand alone batch job - no screens used          *
000150*                                                              *
000160****************************************************************
000170*
000180 identification          division.
000190*================================
000200*
000210 program-id.        pycmpxr.
000220 author.             K J Ashby.
000230 installation.       Applewood Computers Ltd.
000240 date-written.       12/03/87.
000250 date-compiled.
000260 security.           Applewood Computers Ltd - internal use only.
000270*
000280*    Remarks.          Compares the tabular records produced by
000290*                      the overnight document extract run
000300*                      (pyimgxr) against the accounts payable
000310*                      reference file and lists every record that
000320*                      is missing, extra or that differs field by
000330*                      field, with a control total block at end
000340*                      of run.
000350*
000360*                      This is a plain batch utility and is NOT
000370*                      called from the ACAS front end - it is run
000380*                      on its own, same as build-cbasic.
000390*
000400*    Version.          See Prog-Name in WS.
000410*
000420*    Called Modules.   None.
000430*
000440*    Functions Used.   None - see note in change log for 21/05/98,
000450*                      intrinsic functions are not used in this
000460*                      program by house rule for this job stream.
000470*
000480*    Files used.
000490*                      EXTRACT.    Document extract records, in.
000500*                      REFERENCE.  Accounts reference records, in.
000510*                      CMPRPT.     Difference report (output).
000520*
000530*    Error messages used.
000540*                      XR001 - XR005.
000550*
000560* Changes.
000570* 12/03/87 kja - 1.0.00 Created for the Document Imaging tie out
000580*                      project, first cut - key compare only.
000590* 02/06/88 kja - 1.0.01 Added description and amount compare,
000600*                      amount was flagged on every penny of
000610*                      rounding from the scanner vendor's OCR.
000620* 30/01/91 kja -       Y/E support call - sequence check added
000630*                      after a short reference file run caused
000640*                      two days of bad totals before anyone
000650*                      noticed.
000660* 04/09/91 mrd - 1.0.02 Amount field widened with the CX-Compare
000670*                      record change, see wsxrrec.
000680* 19/07/96 mrd -       Description compare was failing on double
000690*                      spaced OCR output - added the space
000700*                      collapse routine (bb020).
000710* 14/02/96 spt -       Added date redefines to the record for
000720*                      the Y2K audit pass (ran ahead of the main
000730*                      Y2K programme as this job touches historic
000740*                      scans).
000750* 21/05/98 vbc - 1.0.03 Amount tolerance moved to a working
000760*                      storage constant (WS-Amt-Tolerance) per
000770*                      CR-2230, was hard coded in three places
000780*                      in bb030.
000790* 08/11/99 vbc -       Y2K - confirmed CX-Date-CC/YY split copes
000800*                      with the century digit, no further change
000810*                      needed.
000820* 03/04/00 vbc -       bb050/bb055 - reject keys containing
000830*                      letters, scanner was passing through
000840*                      mis-read keys with an "O" in place of a
000850*                      zero - CR-2301.
000860* 22/09/01 vbc -       Backed out 03/04/00 - CR-2301 fix was
000870*                      rejecting genuine alpha prefixed keys,
000880*                      REC-KEY is alphanumeric not digits only.
000890*                      Blank-key test kept, class test dropped.
000900* 11/12/02 vbc -       bb050/bb055 - date field was missed off the
000910*                      numeric edit checks, a corrupt scan date
000920*                      was getting compared instead of flagged
000930*                      INVALID - CR-2459.
000940* 04/06/03 vbc -       aa020/aa025 - blank key was tripping the
000950*                      sequence check ahead of validation on every
000960*                      record but the first, so the INVALID/blank
000970*                      key path never printed - sequence test now
000980*                      skips blank keys - CR-2512.
000990* 17/03/26 vbc -       Ported to GnuCOBOL for the archive
001000*                      migration, logic unchanged - DI-4417.
001010*
001020****************************************************************
001030* This program and its copybooks are part of the Applewood
001040*  Computers Accounting System and are maintained under the same
001050*  terms as the rest of ACAS - for internal payroll/accounts use,
001060*  not for resale or redistribution.  See the ACAS COPYING file.
001070****************************************************************
001080*
001090 environment             division.
001100*================================
001110*
001120 configuration           section.
001130 source-computer.        GNUCOBOL.
001140 object-computer.        GNUCOBOL.
001150 special-names.
001160     C01 is TOP-OF-FORM
001170     upsi-0 on status is WS-Upsi-0-On
001180            off status is WS-Upsi-0-Off.
001190*
001200 input-output            section.
001210 file-control.
001220 copy "selpycmpx.cob".
001230*
001240 data                    division.
001250*================================
001260*
001270 file section.
001280*
001290 fd  Extract-File
001300     record contains 64 characters.
001310 copy "wsxrrec.cob" replacing ==CX-== by ==XR-==.
001320*
001330 fd  Reference-File
001340     record contains 64 characters.
001350 copy "wsxrrec.cob" replacing ==CX-== by ==RF-==.
001360*
001370 fd  Xr-Report-File
001380     record contains 80 characters.
001390 01  Xr-Report-Record           pic x(80).
001400*
001410 working-storage         section.
001420*------------------------
001430 copy "wspycmpx.cob".
001440 copy "fdpyxrpt.cob".
001450*
001460 procedure division.
001470*
001480 aa000-Main                  section.
001490***********************************
001500*
001510*    Upsi-0 is a spare operator switch, off by default - no
001520*     diagnostic dump is wired to it in this release.
001530     if       WS-Upsi-0-On
001540              display  Prog-Name " UPSI-0 set - extra"
001550              display  "diagnostic display is NOT implemented"
001560              display  "in this release, switch is ignored".
001570*
001580*    Today's date for the report heading, dd-mm-yyyy style.
001590     accept   WS-Today from date yyyymmdd.
001600     move     WS-Today-CC to WS-Run-CC.
001610     move     WS-Today-YY to WS-Run-YY.
001620     move     WS-Today-MM to WS-Run-MM.
001630     move     WS-Today-DD to WS-Run-DD.
001640     string   WS-Run-CC WS-Run-YY "-" WS-Run-MM "-" WS-Run-DD
001650              delimited by size into WS-Run-Date-Rpt.
001660*
001670     perform  aa010-Open-Files.
001680     perform  aa015-Write-Headings.
001690*
001700*    Read ahead one record each side, then drive the match/merge
001710*     until both files have drained - read ahead is needed so the
001720*     first compare has a key on each side to test.
001730     perform  aa020-Read-Extract.
001740     perform  aa025-Read-Reference.
001750     perform  aa050-Compare-Records
001760              until     XR-AT-EOF and RF-AT-EOF.
001770     perform  aa070-Write-Totals.
001780     perform  aa090-Close-Files.
001790     move     zero to return-code.
001800     goback.
001810*
001820 aa000-Exit.  exit section.
001830*
001840 aa010-Open-Files            section.
001850***********************************
001860*
001870*    No point opening anything else if the extract is missing.
001880     open     input Extract-File.
001890     if       WS-XR-File-Status not = "00"
001900              display  XR001 WS-XR-File-Status
001910              move     16 to return-code
001920              goback.
001930*
001940*    Extract is open - close it again before aborting here too.
001950     open     input Reference-File.
001960     if       WS-RF-File-Status not = "00"
001970              display  XR002 WS-RF-File-Status
001980              close    Extract-File
001990              move     16 to return-code
002000              goback.
002010*
002020*    Both inputs open - close both before aborting on the report.
002030     open     output Xr-Report-File.
002040     if       WS-RPT-File-Status not = "00"
002050              display  XR003 WS-RPT-File-Status
002060              close    Extract-File
002070                       Reference-File
002080              move     16 to return-code
002090              goback.
002100*
002110 aa010-Exit.  exit section.
002120*
002130 aa015-Write-Headings        section.
002140***********************************
002150*
002160*    Title line at the top of a fresh page.
002170     move     WS-Run-Date-Rpt to XRPT-Hd-Run-Date.
002180     move     XRPT-Heading-Line to Xr-Report-Record.
002190     write    Xr-Report-Record after advancing TOP-OF-FORM.
002200*
002210*    Column headings two lines down, one blank line between.
002220     move     XRPT-Column-Line to Xr-Report-Record.
002230     write    Xr-Report-Record after advancing 2 lines.
002240*
002250 aa015-Exit.  exit section.
002260*
002270 aa020-Read-Extract          section.
002280***********************************
002290*
002300*    End of file just sets the flag and falls out - aa050 treats
002310*     an exhausted side as high-values and drains the other one.
002320     read     Extract-File
002330              at end
002340                       set      XR-AT-EOF to true
002350                       go to    aa020-Exit.
002360*
002370     add      1 to WS-Tot-Extract-Read.
002380*
002390*    Blank keys are left for bb050 to flag INVALID - a blank
002400*     sorts low and would trip the sequence test on every
002410*     record after the first if tested here too - CR-2512.
002420     if       WS-XR-Have-Last-Key = "Y"
002430     and      XR-Key not = spaces
002440              if       XR-Key < WS-XR-Last-Key
002450                       perform  zz080-Xr-Sequence-Error
002460              end-if
002470     end-if.
002480     if       XR-Key not = spaces
002490              move     XR-Key to WS-XR-Last-Key
002500     end-if.
002510     move     "Y" to WS-XR-Have-Last-Key.
002520     perform  bb050-Validate-Xr-Record.
002530*
002540 aa020-Exit.  exit section.
002550*
002560 aa025-Read-Reference        section.
002570***********************************
002580*
002590*    Same end of file handling as aa020, reference side.
002600     read     Reference-File
002610              at end
002620                       set      RF-AT-EOF to true
002630                       go to    aa025-Exit.
002640*
002650     add      1 to WS-Tot-Reference-Read.
002660*
002670*    Blank keys are left for bb055 to flag INVALID - see the
002680*     matching note in aa020 - CR-2512.
002690     if       WS-RF-Have-Last-Key = "Y"
002700     and      RF-Key not = spaces
002710              if       RF-Key < WS-RF-Last-Key
002720                       perform  zz081-Rf-Sequence-Error
002730              end-if
002740     end-if.
002750     if       RF-Key not = spaces
002760              move     RF-Key to WS-RF-Last-Key
002770     end-if.
002780     move     "Y" to WS-RF-Have-Last-Key.
002790     perform  bb055-Validate-Rf-Record.
002800*
002810 aa025-Exit.  exit section.
002820*
002830 aa050-Compare-Records       section.
002840***********************************
002850*
002860*    Classic two file match/merge by REC-KEY.  End of file on
002870*     either side is treated as high-values so the other side
002880*     drains out as EXTRA or MISSING.
002890*
002900     evaluate true
002910*        both sides drained - AA000's PERFORM ... UNTIL stops here
002920         when     XR-AT-EOF and RF-AT-EOF
002930                  continue
002940*        extract exhausted - rest of reference is MISSING
002950         when     XR-AT-EOF
002960                  perform  aa065-Process-Missing-Record
002970*        reference exhausted - rest of extract is EXTRA
002980         when     RF-AT-EOF
002990                  perform  aa060-Process-Extra-Record
003000*        extract key is ahead - extract record has no match yet
003010         when     XR-Key < RF-Key
003020                  perform  aa060-Process-Extra-Record
003030*        reference key is ahead - extract never supplied this key
003040         when     XR-Key > RF-Key
003050                  perform  aa065-Process-Missing-Record
003060*        keys equal - compare the fields
003070         when     other
003080                  perform  aa055-Process-Equal-Keys
003090     end-evaluate.
003100*
003110 aa050-Exit.  exit section.
003120*
003130 aa055-Process-Equal-Keys    section.
003140***********************************
003150*
003160     move     XR-Key to WS-Compare-Key.
003170     add      1 to WS-Tot-Matched.
003180     move     "N" to WS-Mismatch-Sw.
003190*
003200*    Invalid beats mismatch - an unreadable record is reported
003210*     once as INVALID, not compared field by field as well.
003220     if       not XR-Record-Valid
003230              move     "FIELD MISMATCH" to WS-Diff-Type
003240              move     "INVALID" to WS-Field-Name
003250              perform  bb040-Write-Mismatch-Line
003260              add      1 to WS-Tot-Mismatched
003270              subtract 1 from WS-Tot-Matched
003280     else
003290     if       not RF-Record-Valid
003300              move     "FIELD MISMATCH" to WS-Diff-Type
003310              move     "INVALID" to WS-Field-Name
003320              perform  bb040-Write-Mismatch-Line
003330              add      1 to WS-Tot-Mismatched
003340              subtract 1 from WS-Tot-Matched
003350     else
003360              perform  bb010-Compare-Fields
003370              if       WS-Record-Mismatched
003380                       add      1 to WS-Tot-Mismatched
003390              else
003400                       add      1 to WS-Tot-Equal
003410              end-if
003420     end-if
003430     end-if.
003440*
003450     perform  aa020-Read-Extract.
003460     perform  aa025-Read-Reference.
003470*
003480 aa055-Exit.  exit section.
003490*
003500 aa060-Process-Extra-Record  section.
003510***********************************
003520*
003530*    Key only exists on the extract side - no field-name to show.
003540     move     XR-Key to WS-Compare-Key.
003550     move     "EXTRA" to WS-Diff-Type.
003560     move     spaces to WS-Field-Name.
003570     perform  bb040-Write-Mismatch-Line.
003580     add      1 to WS-Tot-Extra.
003590     perform  aa020-Read-Extract.
003600*
003610 aa060-Exit.  exit section.
003620*
003630 aa065-Process-Missing-Record section.
003640************************************
003650*
003660*    Key only exists on the reference side - same, no field-name.
003670     move     RF-Key to WS-Compare-Key.
003680     move     "MISSING" to WS-Diff-Type.
003690     move     spaces to WS-Field-Name.
003700     perform  bb040-Write-Mismatch-Line.
003710     add      1 to WS-Tot-Missing.
003720     perform  aa025-Read-Reference.
003730*
003740 aa065-Exit.  exit section.
003750*
003760 aa070-Write-Totals          section.
003770***********************************
003780*
003790*    Seven lines, one per control count, same order as SPEC.
003800     move     spaces to XRPT-Totals-Block.
003810     move     "Total - Extracted Records Read        :"
003820              to XRPT-Tot-Label.
003830     move     WS-Tot-Extract-Read to XRPT-Tot-Count.
003840     move     XRPT-Totals-Block to Xr-Report-Record.
003850     write    Xr-Report-Record after advancing 2 lines.
003860*
003870     move     "Total - Reference Records Read        :"
003880              to XRPT-Tot-Label.
003890     move     WS-Tot-Reference-Read to XRPT-Tot-Count.
003900     move     XRPT-Totals-Block to Xr-Report-Record.
003910     write    Xr-Report-Record after advancing 1 lines.
003920*
003930     move     "Total - Records Matched On Key         :"
003940              to XRPT-Tot-Label.
003950     move     WS-Tot-Matched to XRPT-Tot-Count.
003960     move     XRPT-Totals-Block to Xr-Report-Record.
003970     write    Xr-Report-Record after advancing 1 lines.
003980*
003990     move     "Total - Records Equal                  :"
004000              to XRPT-Tot-Label.
004010     move     WS-Tot-Equal to XRPT-Tot-Count.
004020     move     XRPT-Totals-Block to Xr-Report-Record.
004030     write    Xr-Report-Record after advancing 1 lines.
004040*
004050     move     "Total - Records Mismatched             :"
004060              to XRPT-Tot-Label.
004070     move     WS-Tot-Mismatched to XRPT-Tot-Count.
004080     move     XRPT-Totals-Block to Xr-Report-Record.
004090     write    Xr-Report-Record after advancing 1 lines.
004100*
004110     move     "Total - Missing From Extracted         :"
004120              to XRPT-Tot-Label.
004130     move     WS-Tot-Missing to XRPT-Tot-Count.
004140     move     XRPT-Totals-Block to Xr-Report-Record.
004150     write    Xr-Report-Record after advancing 1 lines.
004160*
004170     move     "Total - Extra In Extracted             :"
004180              to XRPT-Tot-Label.
004190     move     WS-Tot-Extra to XRPT-Tot-Count.
004200     move     XRPT-Totals-Block to Xr-Report-Record.
004210     write    Xr-Report-Record after advancing 1 lines.
004220*
004230 aa070-Exit.  exit section.
004240*
004250 aa090-Close-Files           section.
004260***********************************
004270*
004280     close    Extract-File
004290              Reference-File
004300              Xr-Report-File.
004310*
004320 aa090-Exit.  exit section.
004330*
004340 bb010-Compare-Fields        section.
004350***********************************
004360*
004370*    Only reached once both sides have passed bb050/bb055
004380*     validation, so field contents are safe to compare here.
004390*
004400*    Date must match exactly, no tolerance.
004410     if       XR-Date not = RF-Date
004420              move     "FIELD MISMATCH" to WS-Diff-Type
004430              move     "DATE" to WS-Field-Name
004440              perform  bb040-Write-Mismatch-Line
004450              move     "Y" to WS-Mismatch-Sw
004460     end-if.
004470*
004480*    Scrub both descriptions the same way before comparing, so a
004490*     double space from the scanner doesn't read as a mismatch.
004500     move     XR-Desc to WS-Desc-Source.
004510     perform  bb020-Normalize-Desc.
004520     move     WS-Desc-Clean to WS-Desc-Clean-XR.
004530     move     RF-Desc to WS-Desc-Source.
004540     perform  bb020-Normalize-Desc.
004550     move     WS-Desc-Clean to WS-Desc-Clean-RF.
004560     if       WS-Desc-Clean-XR not = WS-Desc-Clean-RF
004570              move     "FIELD MISMATCH" to WS-Diff-Type
004580              move     "DESCRIPTION" to WS-Field-Name
004590              perform  bb040-Write-Mismatch-Line
004600              move     "Y" to WS-Mismatch-Sw
004610     end-if.
004620*
004630*    Quantity must match exactly too.
004640     if       XR-Qty not = RF-Qty
004650              move     "FIELD MISMATCH" to WS-Diff-Type
004660              move     "QUANTITY" to WS-Field-Name
004670              perform  bb040-Write-Mismatch-Line
004680              move     "Y" to WS-Mismatch-Sw
004690     end-if.
004700*
004710*    Amount is the only field allowed any tolerance - see bb030.
004720     perform  bb030-Compare-Amount.
004730*
004740 bb010-Exit.  exit section.
004750*
004760 bb020-Normalize-Desc        section.
004770***********************************
004780*
004790*    Collapses leading/trailing spaces and any internal run of
004800*     spaces in WS-Desc-Source down to WS-Desc-Clean, a single
004810*     space between words.  No INTRINSIC FUNCTION is used - this
004820*     is the same character table scan used on the old BASIC
004830*     payroll side before it was ported, kept here to match.
004840*
004850     move     spaces to WS-Desc-Clean.
004860     move     zero to A.
004870     move     "Y" to WS-Prev-Space-Sw.
004880     perform  bb025-Scan-Desc-Char
004890              varying C from 1 by 1 until C > 30.
004900     if       A > zero
004910              if       WS-Desc-Clean-Char (A) = space
004920                       subtract 1 from A
004930              end-if
004940     end-if.
004950*
004960 bb020-Exit.  exit section.
004970*
004980 bb025-Scan-Desc-Char        section.
004990***********************************
005000*
005010     if       WS-Desc-Source-Char (C) = space
005020              if       not WS-Prev-Was-Space
005030                       add      1 to A
005040                       move     space to WS-Desc-Clean-Char (A)
005050                       move     "Y" to WS-Prev-Space-Sw
005060              end-if
005070     else
005080              add      1 to A
005090              move     WS-Desc-Source-Char (C)
005100                       to       WS-Desc-Clean-Char (A)
005110              move     "N" to WS-Prev-Space-Sw
005120     end-if.
005130*
005140 bb025-Exit.  exit section.
005150*
005160 bb030-Compare-Amount        section.
005170***********************************
005180*
005190*    No FUNCTION ABS by house rule - larger amount less smaller,
005200*     either way round, gives the same absolute difference.
005210     if       XR-Amount >= RF-Amount
005220              compute  WS-Amt-Diff = XR-Amount - RF-Amount
005230     else
005240              compute  WS-Amt-Diff = RF-Amount - XR-Amount
005250     end-if.
005260*
005270*    A penny or less of rounding from the OCR/extract side is
005280*     not worth a report line - see CR-2230 for the constant.
005290     if       WS-Amt-Diff > WS-Amt-Tolerance
005300              move     "FIELD MISMATCH" to WS-Diff-Type
005310              move     "AMOUNT" to WS-Field-Name
005320              perform  bb040-Write-Mismatch-Line
005330              move     "Y" to WS-Mismatch-Sw
005340     end-if.
005350*
005360 bb030-Exit.  exit section.
005370*
005380 bb040-Write-Mismatch-Line   section.
005390***********************************
005400*
005410*    Common columns first - key, diff-type and which field.
005420     move     spaces to XRPT-Detail-Line.
005430     move     WS-Compare-Key to XRPT-Key.
005440     move     WS-Diff-Type to XRPT-Diff-Type.
005450     move     WS-Field-Name to XRPT-Field-Name.
005460*
005470*    Only the pair of value columns needs field-specific editing -
005480*     numeric fields get the sign-edited picture, DATE and
005490*     DESCRIPTION move straight across, EXTRA/MISSING leave them
005500*     blank (falls to WHEN OTHER, WS-Field-Name is spaces then).
005510     evaluate WS-Field-Name
005520*        plain numeric move, no editing needed on an 8 digit date
005530       when   "DATE"
005540              move     XR-Date to XRPT-Extracted-Value
005550              move     RF-Date to XRPT-Reference-Value
005560*        already scrubbed by bb020, show the cleaned-up text
005570       when   "DESCRIPTION"
005580              move     WS-Desc-Clean-XR to XRPT-Extracted-Value
005590              move     WS-Desc-Clean-RF to XRPT-Reference-Value
005600*        signed edit picture so a negative quantity prints a sign
005610       when   "QUANTITY"
005620              move     XR-Qty to WS-Rpt-Edit-Qty-XR
005630              move     WS-Rpt-Edit-Qty-XR to XRPT-Extracted-Value
005640              move     RF-Qty to WS-Rpt-Edit-Qty-RF
005650              move     WS-Rpt-Edit-Qty-RF to XRPT-Reference-Value
005660*        signed edit picture with the decimal point for money
005670       when   "AMOUNT"
005680              move     XR-Amount to WS-Rpt-Edit-Amt-XR
005690              move     WS-Rpt-Edit-Amt-XR to XRPT-Extracted-Value
005700              move     RF-Amount to WS-Rpt-Edit-Amt-RF
005710              move     WS-Rpt-Edit-Amt-RF to XRPT-Reference-Value
005720*        no usable field values to show, just say so in one column
005730       when   "INVALID"
005740              move     "RECORD FAILS VALIDATION"
005750                       to XRPT-Extracted-Value
005760*        EXTRA/MISSING - field name is spaces, columns stay blank
005770       when   other
005780              continue
005790     end-evaluate.
005800*
005810     move     XRPT-Detail-Line to Xr-Report-Record.
005820     write    Xr-Report-Record after advancing 1 lines.
005830*
005840 bb040-Exit.  exit section.
005850*
005860 bb050-Validate-Xr-Record    section.
005870***********************************
005880*
005890*    Every test is independent - any one failure is enough to
005900*     flag the record, rest of the tests still run regardless.
005910     move     "Y" to WS-XR-Valid-Sw.
005920     if       XR-Key = spaces
005930              move     "N" to WS-XR-Valid-Sw
005940     end-if.
005950     if       XR-Date not numeric
005960              move     "N" to WS-XR-Valid-Sw
005970     end-if.
005980     if       XR-Qty not numeric
005990              move     "N" to WS-XR-Valid-Sw
006000     end-if.
006010     if       XR-Amount not numeric
006020              move     "N" to WS-XR-Valid-Sw
006030     end-if.
006040*
006050 bb050-Exit.  exit section.
006060*
006070 bb055-Validate-Rf-Record    section.
006080***********************************
006090*
006100*    Same four independent tests as bb050, reference side.
006110     move     "Y" to WS-RF-Valid-Sw.
006120     if       RF-Key = spaces
006130              move     "N" to WS-RF-Valid-Sw
006140     end-if.
006150     if       RF-Date not numeric
006160              move     "N" to WS-RF-Valid-Sw
006170     end-if.
006180     if       RF-Qty not numeric
006190              move     "N" to WS-RF-Valid-Sw
006200     end-if.
006210     if       RF-Amount not numeric
006220              move     "N" to WS-RF-Valid-Sw
006230     end-if.
006240*
006250 bb055-Exit.  exit section.
006260*
006270 zz080-Xr-Sequence-Error     section.
006280***********************************
006290*
006300*    Sequence break aborts the run outright - no partial report,
006310*     totals on a short/misordered run are not worth trusting.
006320     display  XR004 WS-XR-Last-Key " found " XR-Key.
006330     perform  aa090-Close-Files.
006340     move     16 to return-code.
006350     goback.
006360*
006370 zz080-Exit.  exit section.
006380*
006390 zz081-Rf-Sequence-Error     section.
006400***********************************
006410*
006420*    Same abend handling as zz080, reference side.
006430     display  XR005 WS-RF-Last-Key " found " RF-Key.
006440     perform  aa090-Close-Files.
006450     move     16 to return-code.
006460     goback.
006470*
006480 zz081-Exit.  exit section.
006490*
