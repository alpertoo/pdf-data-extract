000100*********************************************
000110*                                           *
000120* Record Definitions For The Extract /     *
000130*  Reference Difference Report (pycmpxr)   *
000140*                                           *
000150* One 80 byte print line record is shared  *
000160*  by the job title, column heading,       *
000170*  detail and totals lines - each an       *
000180*  alternate 01 sharing the same FD.       *
000190*********************************************
000200* Print line 80 bytes.
000210*
000220* 12/03/87 kja - Created.
000230* 06/11/93 mrd - Field-Name widened 8 to 10 for "QUANTITY".
000240* 19/07/96 mrd - Field-Name widened 10 to 11, "DESCRIPTION" was
000250*                being cut to "DESCRIPTIO" and the detail line
000260*                compare to WS-Field-Name never matched.
000270* 21/05/98 vbc - Totals block re-cast as XRPT-Totals-Numeric for
000280*                the audit cross-foot utility (CR-2230), see
000290*                pycmpxr.
000300*
000310 01  XRPT-Print-Line             pic x(80).
000320*
000330 01  XRPT-Heading-Line.
000340     03  filler                  pic x(16)  value
000350              "PYCMPXR  RUN ON ".
000360     03  XRPT-Hd-Run-Date        pic x(10).
000370     03  filler                  pic x(14)  value spaces.
000380     03  filler                  pic x(38)  value
000390              "APPLEWOOD COMPUTERS LTD - DOC EXTRACT".
000400     03  filler                  pic x(2)   value spaces.
000410*
000420 01  XRPT-Column-Line.
000430     03  XRPT-Cl-Key             pic x(10)  value "REC-KEY".
000440     03  filler                  pic x(2)   value spaces.
000450     03  XRPT-Cl-Diff-Type       pic x(14)  value "DIFF-TYPE".
000460     03  filler                  pic x(2)   value spaces.
000470     03  XRPT-Cl-Field-Name      pic x(11)  value "FIELD-NAME".
000480     03  filler                  pic x(1)   value spaces.
000490     03  XRPT-Cl-Extracted       pic x(18)
000500              value "EXTRACTED-VALUE".
000510     03  filler                  pic x(2)   value spaces.
000520     03  XRPT-Cl-Reference       pic x(18)
000530              value "REFERENCE-VALUE".
000540     03  filler                  pic x(2)   value spaces.
000550*
000560 01  XRPT-Detail-Line.
000570     03  XRPT-Key                pic x(10).
000580     03  filler                  pic x(2)   value spaces.
000590     03  XRPT-Diff-Type          pic x(14).
000600     03  filler                  pic x(2)   value spaces.
000610     03  XRPT-Field-Name         pic x(11).
000620     03  filler                  pic x(1)   value spaces.
000630     03  XRPT-Extracted-Value    pic x(18).
000640     03  filler                  pic x(2)   value spaces.
000650     03  XRPT-Reference-Value    pic x(18).
000660     03  filler                  pic x(2)   value spaces.
000670*
000680 01  XRPT-Totals-Block.
000690     03  XRPT-Tot-Label          pic x(40).
000700     03  XRPT-Tot-Count          pic zzzzzz9.
000710     03  filler                  pic x(33)  value spaces.
000720*
000730 01  XRPT-Totals-Numeric redefines XRPT-Totals-Block.
000740     03  filler                  pic x(40).
000750     03  XRPT-Tot-Count-Num      pic 9(7).
000760     03  filler                  pic x(33).
000770*
