000100*********************************************
000110*                                           *
000120* File Control Entries For Extract /       *
000130*  Reference Compare Job (pycmpxr)         *
000140*********************************************
000150*
000160* 12/03/87 kja - Created.
000170* 19/07/96 mrd - Added CMPRPT select, was writing straight to
000180*                SYSOUT.
000190*
000200     select   Extract-File
000210              assign            to "EXTRACT"
000220              organization      is line sequential
000230              file status       is WS-XR-File-Status.
000240*
000250     select   Reference-File
000260              assign            to "REFERENCE"
000270              organization      is line sequential
000280              file status       is WS-RF-File-Status.
000290*
000300     select   Xr-Report-File
000310              assign            to "CMPRPT"
000320              organization      is line sequential
000330              file status       is WS-RPT-File-Status.
000340*
