000100*********************************************
000110*                                           *
000120* Record Definition For The Extract /      *
000130*  Reference Compare Record (pycmpxr)      *
000140*                                           *
000150* Shared shape for both the Extract file   *
000160*  and the Reference file - copied twice   *
000170*  into the FD's with the CX- prefix       *
000180*  replaced by XR- (extract side) and      *
000190*  RF- (reference side).                   *
000200*********************************************
000210* File size 62 bytes (+2 filler = 64).
000220*
000230* 12/03/87 kja - Created.
000240* 04/09/91 mrd - Amount widened 9(6)v99 to 9(7)v99, extract vendor
000250*                changed decimal handling - see CR-1147.
000260* 14/02/96 spt - Added date redefines for Y2K audit reports.
000270*
000280 01  CX-Compare-Record.
000290     03  CX-Key                pic x(10).
000300*                                                 ccyymmdd
000310     03  CX-Date               pic 9(8).
000320     03  CX-Date-Alt redefines CX-Date.
000330         05  CX-Date-CC        pic 99.
000340         05  CX-Date-YY        pic 99.
000350         05  CX-Date-MM        pic 99.
000360         05  CX-Date-DD        pic 99.
000370     03  CX-Desc               pic x(30).
000380     03  CX-Qty                pic s9(5).
000390     03  CX-Amount             pic s9(7)v99.
000400     03  filler                pic x(2).
000410*
