000100*********************************************
000110*                                           *
000120* Working Storage For The Extract /        *
000130*  Reference Compare Job (pycmpxr)         *
000140*                                           *
000150* Switches, saved keys, control counters,  *
000160*  description scrub tables and report     *
000170*  edit fields.                            *
000180*********************************************
000190*
000200* 12/03/87 kja - Created.
000210* 19/07/96 mrd - Added WS-Desc-Source/Clean tables for the space
000220*                collapse routine, was using two SUBSTRING calls.
000230*                Also widened WS-Field-Name 10 to 11 to match the
000240*                report copybook, "DESCRIPTION" was truncating.
000250* 21/05/98 vbc - Amount tolerance pulled out to WS-Amt-Tolerance
000260*                so operations could tune it without a recompile -
000270*                see CR-2230.
000280*
000290 77  Prog-Name                  pic x(17)
000300              value "pycmpxr (1.0.03)".
000310*
000320 01  WS-File-Status.
000330     03  WS-XR-File-Status      pic xx     value zero.
000340     03  WS-RF-File-Status      pic xx     value zero.
000350     03  WS-RPT-File-Status     pic xx     value zero.
000360     03  filler                 pic x(2)   value spaces.
000370*
000380 01  WS-Compare-Switches.
000390     03  WS-XR-EOF-Sw           pic x      value "N".
000400         88  XR-AT-EOF                     value "Y".
000410     03  WS-RF-EOF-Sw           pic x      value "N".
000420         88  RF-AT-EOF                     value "Y".
000430     03  WS-XR-Valid-Sw         pic x      value "Y".
000440         88  XR-Record-Valid               value "Y".
000450     03  WS-RF-Valid-Sw         pic x      value "Y".
000460         88  RF-Record-Valid               value "Y".
000470     03  WS-Mismatch-Sw         pic x      value "N".
000480         88  WS-Record-Mismatched          value "Y".
000490     03  WS-Prev-Space-Sw       pic x      value "Y".
000500         88  WS-Prev-Was-Space              value "Y".
000510     03  filler                 pic x(2)   value spaces.
000520*
000530 01  WS-Saved-Keys.
000540     03  WS-XR-Last-Key         pic x(10)  value low-values.
000550     03  WS-XR-Have-Last-Key    pic x      value "N".
000560     03  WS-RF-Last-Key         pic x(10)  value low-values.
000570     03  WS-RF-Have-Last-Key    pic x      value "N".
000580     03  WS-Compare-Key         pic x(10)  value spaces.
000590     03  filler                 pic x(2)   value spaces.
000600*
000610 01  WS-Compare-Counters.
000620     03  WS-Tot-Extract-Read    pic 9(7)   comp  value zero.
000630     03  WS-Tot-Reference-Read  pic 9(7)   comp  value zero.
000640     03  WS-Tot-Matched         pic 9(7)   comp  value zero.
000650     03  WS-Tot-Equal           pic 9(7)   comp  value zero.
000660     03  WS-Tot-Mismatched      pic 9(7)   comp  value zero.
000670     03  WS-Tot-Missing         pic 9(7)   comp  value zero.
000680     03  WS-Tot-Extra           pic 9(7)   comp  value zero.
000690     03  filler                 pic x(2)   value spaces.
000700*
000710 01  WS-Work-Fields.
000720     03  WS-Diff-Type           pic x(14)  value spaces.
000730     03  WS-Field-Name          pic x(11)  value spaces.
000740     03  WS-Amt-Diff            pic s9(7)v99 comp-3 value zero.
000750     03  WS-Amt-Tolerance       pic s9(7)v99 comp-3 value 0.01.
000760     03  A                      binary-char unsigned value zero.
000770     03  B                      binary-char unsigned value zero.
000780     03  C                      binary-char unsigned value zero.
000790     03  filler                 pic x(2)   value spaces.
000800*
000810 01  WS-Rpt-Edit-Fields.
000820     03  WS-Rpt-Edit-Qty-XR     pic -(5)9.
000830     03  WS-Rpt-Edit-Qty-RF     pic -(5)9.
000840     03  WS-Rpt-Edit-Amt-XR     pic -(7)9.99.
000850     03  WS-Rpt-Edit-Amt-RF     pic -(7)9.99.
000860     03  filler                 pic x(2)   value spaces.
000870*
000880 01  WS-Desc-Source             pic x(30)  value spaces.
000890 01  WS-Desc-Source-Tbl redefines WS-Desc-Source.
000900     03  WS-Desc-Source-Char    pic x      occurs 30.
000910*
000920 01  WS-Desc-Clean-XR           pic x(30)  value spaces.
000930 01  WS-Desc-Clean-RF           pic x(30)  value spaces.
000940*
000950 01  WS-Desc-Clean              pic x(30)  value spaces.
000960 01  WS-Desc-Clean-Tbl redefines WS-Desc-Clean.
000970     03  WS-Desc-Clean-Char     pic x      occurs 30.
000980*
000990 01  WS-Run-Date.
001000     03  WS-Run-CC              pic 99.
001010     03  WS-Run-YY              pic 99.
001020     03  WS-Run-MM              pic 99.
001030     03  WS-Run-DD              pic 99.
001040     03  filler                 pic x(2)   value spaces.
001050*
001060 01  WS-Run-Date-Rpt            pic x(10)  value spaces.
001070*
001080 01  WS-Today.
001090     03  WS-Today-CC            pic 99.
001100     03  WS-Today-YY            pic 99.
001110     03  WS-Today-MM            pic 99.
001120     03  WS-Today-DD            pic 99.
001130     03  filler                 pic x(2)   value spaces.
001140*
001150 01  Error-Messages.
001160     03  XR001  pic x(48) value
001170         "XR001 Cannot open Extract file  - status = ".
001180     03  XR002  pic x(48) value
001190         "XR002 Cannot open Reference file - status = ".
001200     03  XR003  pic x(48) value
001210         "XR003 Cannot open Difference report - status = ".
001220     03  XR004  pic x(56) value
001230         "XR004 Extract file out of sequence at key ".
001240     03  XR005  pic x(56) value
001250         "XR005 Reference file out of sequence at key ".
001260     03  filler pic x(2)   value spaces.
001270*
