000100*********************************************
000110*                                           *
000120* File Control Entries For Extract /       *
000130*  Reference Compare Job (pycmpxr)         *
000140*********************************************
000150*
000160* 12/03/87 kja - Created.
000170* 19/07/96 mrd - Added CMPRPT select, was writing straight to SYSOUT.
000180*
000190     select   Extract-File
000200              assign            to "EXTRACT"
000210              organization      is line sequential
000220              file status       is WS-XR-File-Status.
000230*
000240     select   Reference-File
000250              assign            to "REFERENCE"
000260              organization      is line sequential
000270              file status       is WS-RF-File-Status.
000280*
000290     select   Xr-Report-File
000300              assign            to "CMPRPT"
000310              organization      is line sequential
000320              file status       is WS-RPT-File-Status.
000330*
